000100*****************************************************
000110*                                                    *
000120*      RECORD DEFINITION FOR MEASLES OUTBREAK RESULT  *
000130*               FILE  (WSMSRES)                       *
000140*        ONE RECORD WRITTEN PER SCENARIO PROCESSED     *
000150*                                                     *
000160*****************************************************
000170*  FILE SIZE 168 BYTES, FIXED, UNBLOCKED.
000180*
000190*  MSR-SIZE-ENTRY IS A FIXED TABLE OF THE THREE OUTBREAK
000200*  SIZES USED THROUGHOUT THE MEASLES JOB -
000210*     SUBSCRIPT 1 = 22  CASES
000220*     SUBSCRIPT 2 = 100 CASES
000230*     SUBSCRIPT 3 = 803 CASES
000240*  SEE WS-OUTBREAK-SIZES IN WSPHWORK FOR THE DRIVING TABLE.
000250*
000260* 03/14/84 DKM - CREATED.
000270* 19/07/94 TLH - REQ 4471, REBUILT AS A 3-ENTRY OCCURS TABLE
000280*                REPLACING THE ORIGINAL 3 FLAT GROUPS - EASIER
000290*                TO DRIVE FROM THE REPORT SUBSCRIPT LOOP.
000300* 14/03/99 TLH - Y2K REVIEW - NO DATE FIELDS HELD ON THIS
000310*                RECORD, NO CHANGE REQUIRED.
000320* 08/11/02 RBH - REQ 5603, FILLER EXPANSION ADDED.
000330*
000340    01  MEASLES-RESULT-RECORD.
000350        05  MSR-SCENARIO-ID          PIC X(8).
000360*                                       ECHOED FROM MEASLES-PARAM.
000370        05  MSR-SIZE-ENTRY OCCURS 3 TIMES.
000380            10  MSR-HOSP-COST        PIC S9(11)V99.
000390            10  MSR-LOST-PROD        PIC S9(11)V99.
000400            10  MSR-TRACE-COST       PIC S9(11)V99.
000410            10  MSR-TOTAL-COST       PIC S9(11)V99.
000420        05  FILLER                   PIC X(4).
000430*                                       EXPANSION.
000440*
