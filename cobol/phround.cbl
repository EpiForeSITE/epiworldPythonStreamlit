000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PHROUND.
000120 AUTHOR.  D K MARSH.
000130 INSTALLATION.  STATE DEPT OF HEALTH - DATA PROC DIV.
000140 DATE-WRITTEN.  03/14/84.
000150 DATE-COMPILED. 03/14/84.
000160 SECURITY.  NON-CONFIDENTIAL.
000170*****************************************************
000180*                                                    *
000190*           Q2() BANKER'S ROUNDING UTILITY            *
000200*        (ROUND HALF TO EVEN, TO 2 DECIMALS)          *
000210*                                                     *
000220*   CALLED BY PHTBCALC AND PHMSCALC WHEREVER THE      *
000230*   SPEC CALLS FOR A Q2() QUANTIZE POINT.  NOT USED   *
000240*   FOR THE UNROUNDED DISCOUNT-FACTOR ARITHMETIC.     *
000250*                                                     *
000260*****************************************************
000270*
000280* REMARKS.           TAKES A WORKING VALUE OF UP TO 9
000290*                    DECIMAL PLACES IN PH-ROUND-IN AND
000300*                    RETURNS IT QUANTIZED TO 2 DECIMAL
000310*                    PLACES, ROUND HALF TO EVEN, IN
000320*                    PH-ROUND-OUT.  ASSUMES THE VALUE
000330*                    IS NOT NEGATIVE - TRUE FOR EVERY
000340*                    AMOUNT IN THIS JOB.
000350*
000360* VERSION.           SEE PROG-NAME IN WS.
000370*
000380* CALLED MODULES.    NONE.
000390*
000400* CHANGES:
000410* 03/14/84 DKM - CREATED.
000420* 16/08/85 DKM - FIXED HALF-TO-EVEN TEST, WAS TESTING THE
000430*                WRONG DIGIT FOR ODD/EVEN.
000440* 11/09/86 DKM - ADDED TO CALLED-MODULES LIST OF PHTBCALC
000450*                AND PHMSCALC WHEN THE MEASLES ENGINE GAINED
000460*                ITS OWN Q2 POINTS.
000470* 22/02/91 PWL - CONFIRMED AGAINST EPI HAND CALCULATIONS FOR
000480*                BOTH THE ROUND-UP AND ROUND-TO-EVEN CASES.
000490* 14/03/99 TLH - Y2K REVIEW - NO DATE ARITHMETIC IN THIS
000500*                MODULE, NO CHANGE REQUIRED.
000510* 08/11/02 RBH - REQ 5602, WIDENED PH-ROUND-IN TO 9 DECIMAL
000520*                PLACES TO MATCH WSPHWORK.
000530*
000540*************************************************************************
000550* COPYRIGHT NOTICE.
000560* ****************
000570*
000580* THIS PROGRAM IS PART OF THE STATE DEPARTMENT OF HEALTH
000590* TB / MEASLES ISOLATION COSTING JOB AND IS COPYRIGHT (C)
000600* 1984-2013 BY THE STATE DEPARTMENT OF HEALTH, DATA
000610* PROCESSING DIVISION.  FOR INTERNAL DEPARTMENTAL USE ONLY.
000620*************************************************************************
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-390.
000670 OBJECT-COMPUTER. IBM-390.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750 WORKING-STORAGE SECTION.
000760*
000770 77  PROG-NAME                PIC X(16) VALUE "PHROUND (1.02)".
000780*
000790*-----------------------------------------------------------
000800* SCALING WORK FIELDS.
000810*-----------------------------------------------------------
000820 77  WS-SCALED-FULL           PIC S9(9)V9(9) COMP-3.
000830 77  WS-FRACTION              PIC S9(7)V9(9) COMP-3.
000840*
000850*-----------------------------------------------------------
000860* CENTS VALUE HELD ZONED, NOT COMP, SO THE LAST DIGIT CAN
000870* BE PICKED OFF BY REDEFINES FOR THE ODD/EVEN HALF-TO-EVEN
000880* TEST - A PACKED FIELD CANNOT BE REDEFINED DIGIT-BY-DIGIT
000890* THIS WAY.
000900*-----------------------------------------------------------
000910 01  WS-CENTS-VALUE           PIC 9(11).
000920 01  WS-CENTS-REDEF REDEFINES WS-CENTS-VALUE.
000930     05  FILLER               PIC 9(10).
000940     05  WS-CENTS-LAST-DIGIT  PIC 9.
000950         88  WS-CENTS-IS-EVEN          VALUES 0 2 4 6 8.
000960*
000970*-----------------------------------------------------------
000980* HOUSE-STANDARD RUN-DATE TRACE BLOCK, CARRIED IN EVERY
000990* PROGRAM PER DEPARTMENT STANDARD SO A SY-PREFIXED TRACE
001000* LINE CAN ALWAYS BE STAMPED THE SAME WAY - NOT EXERCISED
001010* UNLESS PH-DEBUG-SW IS SWITCHED ON AT THE JCL.
001020*-----------------------------------------------------------
001030 01  WS-DEBUG-DATE            PIC X(10)   VALUE "99/99/9999".
001040 01  WS-DEBUG-UK REDEFINES WS-DEBUG-DATE.
001050     05  WS-DBG-DD            PIC 99.
001060     05  FILLER               PIC X.
001070     05  WS-DBG-MM            PIC 99.
001080     05  FILLER               PIC X.
001090     05  WS-DBG-CCYY          PIC 9(4).
001100 01  WS-DEBUG-INTL REDEFINES WS-DEBUG-DATE.
001110     05  WS-DBG-I-CCYY        PIC 9(4).
001120     05  FILLER               PIC X.
001130     05  WS-DBG-I-MM          PIC 99.
001140     05  FILLER               PIC X.
001150     05  WS-DBG-I-DD          PIC 99.
001160 77  PH-DEBUG-SW              PIC X       VALUE "N".
001170     88  PH-DEBUG-ON                      VALUE "Y".
001180*
001190 LINKAGE SECTION.
001200*
001210 01  PH-ROUND-WS.
001220     05  PH-ROUND-IN          PIC S9(9)V9(9) COMP-3.
001230     05  PH-ROUND-OUT         PIC S9(9)V99   COMP-3.
001235     05  FILLER               PIC X(01).
001240*
001250 PROCEDURE DIVISION USING PH-ROUND-WS.
001260*
001270 0000-ROUND-HALF-EVEN SECTION.
001280*********************************
001290*
001300     MOVE     PH-ROUND-IN TO WS-SCALED-FULL.
001310     MULTIPLY 100 BY WS-SCALED-FULL.
001320*
001330*    TRUNCATE TO WHOLE CENTS BY MOVING TO A FIELD WITH NO
001340*    DECIMAL PLACES - COBOL MOVE DROPS THE LOW-ORDER DIGITS
001350*    WITHOUT ROUNDING.
001360*
001370     MOVE     WS-SCALED-FULL TO WS-CENTS-VALUE.
001380     COMPUTE  WS-FRACTION = WS-SCALED-FULL - WS-CENTS-VALUE.
001390*
001400     IF       WS-FRACTION > 0.5
001410              ADD 1 TO WS-CENTS-VALUE
001420     ELSE
001430         IF   WS-FRACTION = 0.5
001440              IF NOT WS-CENTS-IS-EVEN
001450                   ADD 1 TO WS-CENTS-VALUE
001460              END-IF
001470         END-IF
001480     END-IF.
001490*
001500     COMPUTE  PH-ROUND-OUT = WS-CENTS-VALUE / 100.
001510*
001520     IF       PH-DEBUG-ON
001530              DISPLAY "PHROUND TRACE " WS-DEBUG-DATE
001540                      " IN=" PH-ROUND-IN " OUT=" PH-ROUND-OUT
001550                      UPON CONSOLE
001560     END-IF.
001570*
001580 0000-EXIT.
001590     EXIT     PROGRAM.
