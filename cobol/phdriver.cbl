000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PHDRIVER.
000120 AUTHOR.  D K MARSH.
000130 INSTALLATION.  STATE DEPT OF HEALTH - DATA PROC DIV.
000140 DATE-WRITTEN.  03/14/84.
000150 DATE-COMPILED. 03/14/84.
000160 SECURITY.  NON-CONFIDENTIAL.
000170*****************************************************
000180*                                                    *
000190*     TB / MEASLES ISOLATION COSTING JOB DRIVER       *
000200*                    (PHDRIVER)                        *
000210*                                                     *
000220*   RUN AS THE ONE JOB STEP FOR THE WHOLE COSTING RUN -*
000230*   CALLS THE TB ENGINE, THEN THE MEASLES ENGINE.  THE *
000240*   TWO ENGINES DO NOT SHARE ANY FILES AND NEITHER     *
000250*   DEPENDS ON THE OTHER'S RESULTS, BUT EPI ALWAYS     *
000260*   WANT BOTH REPORTS FROM ONE SUBMIT SO THEY ARE RUN  *
000270*   TOGETHER HERE RATHER THAN AS TWO SEPARATE JOBS.    *
000280*                                                     *
000290*****************************************************
000300*
000310* REMARKS.           NO FILES OF ITS OWN - PURELY A CALLING
000320*                    SEQUENCE.  IF EITHER ENGINE IS EVER SPLIT
000330*                    OUT TO RUN AS ITS OWN JOB STEP, THIS
000340*                    PROGRAM CAN BE RETIRED AND THE JCL
000350*                    CHANGED TO CALL THEM DIRECTLY.
000360*
000370* VERSION.           SEE PROG-NAME IN WS.
000380*
000390* CALLED MODULES.    PHTBCALC.
000400*                    PHMSCALC.
000410*
000420* CHANGES:
000430* 03/14/84 DKM - CREATED.
000440* 11/09/86 DKM - NO CHANGE, CARRIED FORWARD WITH THE REST OF
000450*                THE JOB WHEN THE LIFETIME PROGRESSION FACTOR
000460*                WAS ADDED TO PHTBCALC.
000470* 19/07/94 TLH - REQ 4471, NO CHANGE, STILL JUST THE TWO CALLS.
000480* 14/03/99 TLH - Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
000490*                CHANGE REQUIRED.
000500* 08/11/02 RBH - ADDED THE RETURN-CODE CHECK AFTER EACH CALL
000510*                SO A BAD FILE OPEN IN ONE ENGINE DOES NOT GET
000520*                MASKED BY THE SECOND ENGINE RUNNING ANYWAY.
000530*
000540*************************************************************************
000550* COPYRIGHT NOTICE.
000560* ****************
000570*
000580* THIS PROGRAM IS PART OF THE STATE DEPARTMENT OF HEALTH
000590* TB / MEASLES ISOLATION COSTING JOB AND IS COPYRIGHT (C)
000600* 1984-2013 BY THE STATE DEPARTMENT OF HEALTH, DATA
000610* PROCESSING DIVISION.  FOR INTERNAL DEPARTMENTAL USE ONLY.
000620*************************************************************************
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-390.
000670 OBJECT-COMPUTER. IBM-390.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750 WORKING-STORAGE SECTION.
000760*
000770 77  PROG-NAME                PIC X(16) VALUE "PHDRIVER (1.03)".
000780*
000790*-----------------------------------------------------------
000800*   ENGINE RETURN-CODE CAPTURE.  RE-DEFINED TWO WAYS SO THE
000810*   CONSOLE MESSAGE CAN SHOW EITHER THE RAW NUMERIC CODE OR
000820*   A 4-CHARACTER DISPLAY FORM, WHICHEVER THE OPERATOR ON
000830*   SHIFT PREFERS TO SCREEN FOR.
000840*-----------------------------------------------------------
000850 01  WS-ENGINE-RC               PIC S9(4) COMP VALUE ZERO.
000860 01  WS-ENGINE-RC-DISPLAY REDEFINES WS-ENGINE-RC.
000870     05  FILLER                 PIC X.
000880     05  WS-ENGINE-RC-CHARS     PIC X.
000890*
000900*-----------------------------------------------------------
000910*   JOB-STEP CONTROL SWITCHES AND COUNTERS.
000920*-----------------------------------------------------------
000930 01  WS-JOB-SWITCHES.
000940     05  WS-TB-STEP-SW          PIC X     VALUE "N".
000950         88  WS-TB-STEP-FAILED             VALUE "Y".
000960     05  WS-MS-STEP-SW          PIC X     VALUE "N".
000970         88  WS-MS-STEP-FAILED             VALUE "Y".
000975     05  FILLER                 PIC X(01).
000980 77  WS-STEP-COUNT              PIC 9     COMP VALUE ZERO.
000990*
001000*-----------------------------------------------------------
001010*   RUN-DATE STAMP FOR THE CONSOLE BANNER, SAME SHAPE AS THE
001020*   TWO ENGINES' REPORT HEADINGS.
001030*-----------------------------------------------------------
001040 01  WS-RUN-DATE-YYMMDD.
001050     05  WS-RD-YY                PIC 99.
001060     05  WS-RD-MM                PIC 99.
001070     05  WS-RD-DD                PIC 99.
001080 01  WS-RUN-DATE-CCYY REDEFINES WS-RUN-DATE-YYMMDD.
001090     05  WS-RD-CCYY-YY           PIC 99.
001100     05  WS-RD-CCYY-MM           PIC 99.
001110     05  WS-RD-CCYY-DD           PIC 99.
001120 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-YYMMDD PIC 9(6).
001130*
001140 PROCEDURE DIVISION.
001150*
001160 0000-MAIN.
001170*****************************
001180     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
001190     DISPLAY  "PHDRIVER - TB/MEASLES COSTING JOB STARTING"
001200              UPON CONSOLE.
001210     PERFORM  1000-RUN-TB-ENGINE THRU 1000-EXIT.
001220     PERFORM  2000-RUN-MEASLES-ENGINE THRU 2000-EXIT.
001230     DISPLAY  "PHDRIVER - TB/MEASLES COSTING JOB COMPLETE"
001240              UPON CONSOLE.
001250     STOP RUN.
001260*
001270 1000-RUN-TB-ENGINE.
001280*****************************
001290     DISPLAY  "PHDRIVER - CALLING PHTBCALC" UPON CONSOLE.
001300     CALL     "PHTBCALC".
001310     MOVE     RETURN-CODE TO WS-ENGINE-RC.
001320     IF       WS-ENGINE-RC NOT = ZERO
001330              MOVE "Y" TO WS-TB-STEP-SW
001340              DISPLAY "PHDRIVER - PHTBCALC RETURN CODE "
001350                      WS-ENGINE-RC UPON CONSOLE
001360     END-IF.
001370     ADD      1 TO WS-STEP-COUNT.
001380 1000-EXIT.
001390     EXIT.
001400*
001410 2000-RUN-MEASLES-ENGINE.
001420*****************************
001430     DISPLAY  "PHDRIVER - CALLING PHMSCALC" UPON CONSOLE.
001440     CALL     "PHMSCALC".
001450     MOVE     RETURN-CODE TO WS-ENGINE-RC.
001460     IF       WS-ENGINE-RC NOT = ZERO
001470              MOVE "Y" TO WS-MS-STEP-SW
001480              DISPLAY "PHDRIVER - PHMSCALC RETURN CODE "
001490                      WS-ENGINE-RC UPON CONSOLE
001500     END-IF.
001510     ADD      1 TO WS-STEP-COUNT.
001520 2000-EXIT.
001530     EXIT.
