000100*****************************************************
000110*                                                    *
000120*    RECORD DEFINITION FOR TB ISOLATION PARAMETER     *
000130*               FILE  (WSTBPARM)                     *
000140*          ONE RECORD PER RELEASED TB CASE SCENARIO   *
000150*                                                     *
000160*****************************************************
000170*  FILE SIZE 88 BYTES, FIXED, UNBLOCKED.
000180*
000190* 03/14/84 DKM - CREATED FOR THE TB/MEASLES COSTING JOB.
000200* 11/09/86 DKM - ADDED TB-REMAIN-YEARS FOR THE LIFETIME
000210*                PROGRESSION FACTOR REQUESTED BY EPI.
000220* 22/02/91 PWL - CONFIRMED FIELD WIDTHS AGAINST EPI FORM
000230*                EPI-77, NO CHANGE.
000241* 19/07/94 TLH - REQ 4471, TB-INFECT-MULT ADDED, DEFAULT
000242*                WHEN BLANK IS 1.0 (SEE PHTBCALC).
000250* 14/03/99 TLH - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
000260*                THIS COPYBOOK, NO CHANGE REQUIRED.
000270* 08/11/02 RBH - REQ 5602, WORKDAY RATIO DEFAULT DOC'D.
000280* 26/05/13 RBH - NOTE FIVE UNUSED EPI-FORM FIELDS (MOTEL,
000290*                NURSE WAGE, NURSE CHECK-IN TIME, PH-WORKER
000300*                WAGE, ISOLATION TYPE) CARRIED AS FILLER,
000310*                SAME AS SOURCE FORM COLUMNS - NOT USED BY
000320*                ANY CALCULATION, SEE PHTBCALC REMARKS.
000330*
000340    01  TB-PARAMETER-RECORD.
000350        05  TB-SCENARIO-ID           PIC X(8).
000360*                                       EPI SCENARIO CODE.
000370        05  TB-CONTACTS              PIC 9(3)V99.
000380*                                       CONTACTS PER RELEASED CASE.
000390        05  TB-PROB-LATENT-14D       PIC 9V9999.
000400*                                       P(LATENT) UNDER 14-DAY ISO.
000410        05  TB-INFECT-MULT           PIC 9(2)V9999.
000420*                                       5-DAY VS 14-DAY MULTIPLIER.
000430*                                       BLANK DEFAULTS TO 1.0000.
000440        05  TB-WORKDAY-RATIO         PIC 9V9999.
000450*                                       WORKDAYS / TOTAL DAYS.
000460*                                       BLANK DEFAULTS TO 0.7140.
000470        05  TB-PROB-ACT-2YR          PIC 9V9999.
000480*                                       P(LATENT TO ACTIVE) 2 YR.
000490        05  TB-PROB-ACT-LIFE         PIC 9V9999.
000500*                                       P(LATENT TO ACTIVE) LIFE,
000510*                                       GIVEN NOT ACTIVE IN 2 YR.
000520        05  TB-COST-LATENT           PIC 9(7)V99.
000530*                                       COST OF ONE LATENT CASE.
000540        05  TB-COST-ACTIVE           PIC 9(7)V99.
000550*                                       COST OF ONE ACTIVE CASE.
000560        05  TB-ISOL-COST-DAY         PIC 9(5)V99.
000570*                                       DIRECT ISOLATION COST/DAY.
000580        05  TB-WAGE-WORKER           PIC 9(3)V99.
000590*                                       HOURLY WAGE OF WORKER.
000600        05  TB-DISCOUNT-RATE         PIC 9V9999.
000610*                                       ANNUAL DISCOUNT RATE.
000620*                                       BLANK DEFAULTS TO 0.0000.
000630        05  TB-REMAIN-YEARS          PIC 9(3).
000640*                                       REMAINING YEARS OF LIFE.
000650*                                       BLANK DEFAULTS TO 040.
000660        05  FILLER                   PIC X(11).
000670*                                       UNUSED ON EPI-77 FORM -
000680*                                       MOTEL COST, NURSE WAGE,
000690*                                       NURSE CHECK-IN TIME,
000700*                                       PH-WORKER WAGE AND
000710*                                       ISOLATION TYPE.  READ BUT
000720*                                       NEVER REFERENCED - DO NOT
000730*                                       REMOVE, KEEPS RECORD IN
000740*                                       STEP WITH EPI-77 LAYOUT.
000750*
