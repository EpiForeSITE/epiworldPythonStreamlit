000100*****************************************************
000110*                                                    *
000120*    FILE STATUS AND ERROR MESSAGE AREAS  (WSPHMSGS)  *
000130*                                                     *
000140*****************************************************
000150* SAME SHAPE AS THE xx-STATUS / ZZ040-EVALUATE-MESSAGE
000160* CONVENTION USED THROUGHOUT THE COMPANY'S OTHER BATCH
000170* SUITES - ONE TWO-BYTE FILE STATUS PER SELECT, PLUS AN
000180* 88 FOR THE NORMAL AND AT-END CONDITIONS.
000190*
000200* 03/14/84 DKM - CREATED.
000210* 11/09/86 DKM - ADDED MSPARM/MSRES/MSPRINT STATUSES WHEN
000220*                THE MEASLES ENGINE WAS ADDED TO THE JOB.
000230* 14/03/99 TLH - Y2K REVIEW - NO DATE FIELDS HELD HERE,
000240*                NO CHANGE REQUIRED.
000250*
001000    01  PH-FILE-STATUSES.
001010        05  TBPARM-STATUS          PIC XX.
001020            88  TBPARM-OK                         VALUE "00".
001030            88  TBPARM-AT-END                     VALUE "10".
001040        05  TBRES-STATUS           PIC XX.
001050            88  TBRES-OK                           VALUE "00".
001060        05  TBPRINT-STATUS         PIC XX.
001070            88  TBPRINT-OK                         VALUE "00".
001080        05  MSPARM-STATUS          PIC XX.
001090            88  MSPARM-OK                          VALUE "00".
001100            88  MSPARM-AT-END                      VALUE "10".
001110        05  MSRES-STATUS           PIC XX.
001120            88  MSRES-OK                           VALUE "00".
001130        05  MSPRINT-STATUS         PIC XX.
001140            88  MSPRINT-OK                         VALUE "00".
001145        05  FILLER                 PIC X(01).
001150*
001200    01  PH-ERROR-MESSAGES.
001210        05  PH001  PIC X(40) VALUE "PH001 TB PARAMETER FILE OPEN ERROR - ".
001220        05  PH002  PIC X(40) VALUE "PH002 TB RESULT FILE OPEN ERROR -    ".
001230        05  PH003  PIC X(40) VALUE "PH003 TB REPORT FILE OPEN ERROR -    ".
001240        05  PH004  PIC X(40) VALUE "PH004 MS PARAMETER FILE OPEN ERROR - ".
001250        05  PH005  PIC X(40) VALUE "PH005 MS RESULT FILE OPEN ERROR -    ".
001260        05  PH006  PIC X(40) VALUE "PH006 MS REPORT FILE OPEN ERROR -    ".
001265        05  FILLER PIC X(01).
001270*
001280    77  PH-ERROR-CODE              PIC 999.
001290*
