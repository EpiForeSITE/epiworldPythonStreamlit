000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PHMSCALC.
000120 AUTHOR.  D K MARSH.
000130 INSTALLATION.  STATE DEPT OF HEALTH - DATA PROC DIV.
000140 DATE-WRITTEN.  03/14/84.
000150 DATE-COMPILED. 03/14/84.
000160 SECURITY.  NON-CONFIDENTIAL.
000170*****************************************************
000180*                                                    *
000190*          MEASLES OUTBREAK COST ESTIMATOR            *
000200*                    (PHMSCALC)                        *
000210*                                                     *
000220*   READS ONE MEASLES-PARAMETER RECORD PER COMMUNITY   *
000230*   OUTBREAK SCENARIO AND COSTS IT OUT AT EACH OF THE  *
000240*   THREE STANDARD EPI OUTBREAK SIZES (22, 100 AND 803 *
000250*   CASES), WRITES ONE MEASLES-RESULT RECORD PER       *
000260*   SCENARIO AND PRINTS THE MEASLES OUTBREAK COST      *
000270*   REPORT.                                            *
000280*                                                     *
000290*****************************************************
000300*
000310* REMARKS.           THE THREE OUTBREAK SIZES ARE FIXED BY
000320*                    EPI POLICY, NOT READ FROM THE PARAMETER
000330*                    FILE - SEE WS-OUTBREAK-SIZES IN WSPHWORK.
000340*                    DO NOT ADD A FOURTH SIZE WITHOUT WIDENING
000350*                    MSR-SIZE-ENTRY, WS-OUTBREAK-SIZE-VALUES
000360*                    AND THE REPORT COLUMN HEADINGS TO MATCH.
000370*
000380* VERSION.           SEE PROG-NAME IN WS.
000390*
000400* CALLED MODULES.    PHROUND.  (Q2() BANKER'S ROUNDING)
000410*
000420* CHANGES:
000430* 03/14/84 DKM - CREATED.
000440* 19/07/94 TLH - REQ 4471, REBUILT AROUND THE 3-ENTRY OCCURS
000450*                TABLE IN MSR-SIZE-ENTRY REPLACING THE ORIGINAL
000460*                THREE SEPARATE FLAT GROUPS OF FIELDS - THE
000470*                CALCULATION NOW DRIVES OFF ONE SUBSCRIPTED
000480*                PARAGRAPH INSTEAD OF THREE COPIES OF THE SAME
000490*                CODE.
000500* 14/03/99 TLH - Y2K REVIEW - WS-RUN-DATE-CCYY WINDOWING ADDED,
000510*                SEE 1895-PRINT-PAGE-HEADING, SAME AS PHTBCALC.
000520* 08/11/02 RBH - REQ 5603, MS-MISSED-RATIO DEFAULT CONFIRMED
000530*                AND LOST-PRODUCTIVITY FORMULA DOCUMENTED BELOW
000540*                AS NOT CARRYING AN HOURS-PER-DAY FACTOR - EPI
000550*                CONFIRMED THIS IS DELIBERATE, A QUARANTINE DAY
000560*                IS COSTED AS A FULL DAY'S WAGE HERE, UNLIKE THE
000570*                TB ENGINE'S WORKDAY-RATIO TREATMENT.  DO NOT
000580*                "FIX" THIS TO MATCH PHTBCALC.
000590* 26/05/13 RBH - REQ 5603, PAGE-BREAK LOGIC ADDED, SAME AS
000600*                PHTBCALC.
000610*
000620*************************************************************************
000630* COPYRIGHT NOTICE.
000640* ****************
000650*
000660* THIS PROGRAM IS PART OF THE STATE DEPARTMENT OF HEALTH
000670* TB / MEASLES ISOLATION COSTING JOB AND IS COPYRIGHT (C)
000680* 1984-2013 BY THE STATE DEPARTMENT OF HEALTH, DATA
000690* PROCESSING DIVISION.  FOR INTERNAL DEPARTMENTAL USE ONLY.
000700*************************************************************************
000710*
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-390.
000750 OBJECT-COMPUTER. IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT MSPARM-FILE  ASSIGN TO MSPARM
000810         FILE STATUS IS MSPARM-STATUS.
000820     SELECT MSRES-FILE   ASSIGN TO MSRES
000830         FILE STATUS IS MSRES-STATUS.
000840     SELECT MSPRINT-FILE ASSIGN TO MSPRINT
000850         FILE STATUS IS MSPRINT-STATUS.
000860*
000870 DATA DIVISION.
000880 FILE SECTION.
000890*
000900 FD  MSPARM-FILE
000910     LABEL RECORDS ARE STANDARD
000920     RECORDING MODE IS F.
000930     COPY "WSMSPARM.COB".
000940*
000950 FD  MSRES-FILE
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F.
000980     COPY "WSMSRES.COB".
000990*
001000 FD  MSPRINT-FILE
001010     LABEL RECORDS ARE STANDARD
001020     RECORDING MODE IS F.
001030 01  MS-PRINT-RECORD.
001031     05  MS-PRINT-LINE       PIC X(131).
001032     05  FILLER              PIC X(01).
001040*
001050 WORKING-STORAGE SECTION.
001060*
001070 77  PROG-NAME               PIC X(16) VALUE "PHMSCALC (1.04)".
001080*
001090     COPY "WSPHWORK.COB".
001100     COPY "WSPHMSGS.COB".
001110*
001120*-----------------------------------------------------------
001130*   RUN-DATE STAMP FOR THE REPORT HEADING - SAME SHAPE AS
001140*   PHTBCALC, KEPT LOCAL RATHER THAN SHARED SINCE THE TWO
001150*   ENGINES RUN AS SEPARATE STEPS AND EACH STAMPS ITS OWN
001160*   REPORT AT ITS OWN RUN TIME.
001170*-----------------------------------------------------------
001180 01  WS-RUN-DATE-YYMMDD.
001190     05  WS-RD-YY                PIC 99.
001200     05  WS-RD-MM                PIC 99.
001210     05  WS-RD-DD                PIC 99.
001220 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-YYMMDD
001230                             PIC 9(6).
001240 01  WS-RUN-DATE-CCYY.
001250     05  WS-RD-CENTURY            PIC 99.
001260     05  WS-RD-YY-OUT             PIC 99.
001270     05  WS-RD-MM-OUT             PIC 99.
001280     05  WS-RD-DD-OUT             PIC 99.
001290 01  WS-RUN-DATE-DISPLAY REDEFINES WS-RUN-DATE-CCYY.
001300     05  WS-RD-PRINTABLE         PIC X(8).
001310*
001320*-----------------------------------------------------------
001330*   REPORT HEADING LINES.
001340*-----------------------------------------------------------
001350 01  WS-MS-HEAD-LINE-1.
001360     05  FILLER                  PIC X(1)  VALUE SPACE.
001370     05  FILLER                  PIC X(52)
001380         VALUE "STATE DEPT OF HEALTH - MEASLES OUTBREAK COST REPORT".
001390     05  FILLER                  PIC X(10) VALUE SPACES.
001400     05  FILLER                  PIC X(5)  VALUE "DATE:".
001410     05  WS-MSH-DATE             PIC X(8).
001420     05  FILLER                  PIC X(10) VALUE SPACES.
001430     05  FILLER                  PIC X(5)  VALUE "PAGE:".
001440     05  WS-MSH-PAGE             PIC ZZZ9.
001450     05  FILLER                  PIC X(37) VALUE SPACES.
001460 01  WS-MS-HEAD-LINE-2.
001470     05  FILLER                  PIC X(1)  VALUE SPACE.
001480     05  FILLER                  PIC X(25) VALUE "COST TYPE".
001490     05  FILLER                  PIC X(3)  VALUE SPACES.
001500     05  FILLER                  PIC X(15) VALUE "22 CASES".
001510     05  FILLER                  PIC X(3)  VALUE SPACES.
001520     05  FILLER                  PIC X(15) VALUE "100 CASES".
001530     05  FILLER                  PIC X(3)  VALUE SPACES.
001540     05  FILLER                  PIC X(15) VALUE "803 CASES".
001550     05  FILLER                  PIC X(52) VALUE SPACES.
001560*
001570*-----------------------------------------------------------
001580*   SCENARIO BANNER LINE.
001590*-----------------------------------------------------------
001600 01  WS-MS-SCEN-LINE.
001610     05  FILLER                  PIC X(1)  VALUE SPACE.
001620     05  FILLER                  PIC X(10) VALUE "SCENARIO:".
001630     05  WS-MSS-SCENARIO-ID      PIC X(8).
001640     05  FILLER                  PIC X(113) VALUE SPACES.
001650*
001660*-----------------------------------------------------------
001670*   DETAIL LINE - ONE SHAPE FOR ALL FOUR COST-TYPE ROWS,
001680*   COLUMN POSITIONS MATCH WS-MS-HEAD-LINE-2 ABOVE.
001690*-----------------------------------------------------------
001700 01  WS-MS-DETAIL-LINE.
001710     05  FILLER                  PIC X(1)  VALUE SPACE.
001720     05  WS-MSD-LABEL            PIC X(25).
001730     05  FILLER                  PIC X(3)  VALUE SPACES.
001740     05  WS-MSD-VAL-22           PIC Z(10)9.99-.
001750     05  FILLER                  PIC X(3)  VALUE SPACES.
001760     05  WS-MSD-VAL-100          PIC Z(10)9.99-.
001770     05  FILLER                  PIC X(3)  VALUE SPACES.
001780     05  WS-MSD-VAL-803          PIC Z(10)9.99-.
001790     05  FILLER                  PIC X(52) VALUE SPACES.
001800*
001810*-----------------------------------------------------------
001820*   END-OF-FILE GRAND-TOTAL LINES.
001830*-----------------------------------------------------------
001840 01  WS-MS-GRAND-LINE.
001850     05  FILLER                  PIC X(1)  VALUE SPACE.
001860     05  FILLER                  PIC X(28)
001870         VALUE "GRAND TOTAL - ALL SCENARIOS".
001880     05  FILLER                  PIC X(2)  VALUE SPACES.
001890     05  FILLER                  PIC X(8)  VALUE "TOTAL:".
001900     05  WS-MSG-VAL-TOTAL        PIC Z(12)9.99-.
001910     05  FILLER                  PIC X(73) VALUE SPACES.
001920 01  WS-MS-COUNT-LINE.
001930     05  FILLER                  PIC X(1)  VALUE SPACE.
001940     05  FILLER                  PIC X(31)
001950         VALUE "NUMBER OF SCENARIOS PROCESSED:".
001960     05  FILLER                  PIC X(2)  VALUE SPACES.
001970     05  WS-MSC-COUNT            PIC Z(6)9.
001980     05  FILLER                  PIC X(91) VALUE SPACES.
001990*
002000 PROCEDURE DIVISION.
002010*
002020 0000-MAIN-CONTROL.
002030*****************************
002040     PERFORM 0000-HOUSEKEEPING THRU 0000-HSKP-EXIT.
002050     PERFORM 1000-PROCESS-PARAMETERS THRU 1000-EXIT
002060         UNTIL MSPARM-EOF.
002070     PERFORM 8000-PRINT-GRAND-TOTALS THRU 8000-EXIT.
002080     PERFORM 9000-CLOSE-DOWN THRU 9000-EXIT.
002090     STOP RUN.
002100*
002110 0000-HOUSEKEEPING.
002120*****************************
002130     OPEN INPUT  MSPARM-FILE.
002140     IF       NOT MSPARM-OK
002150              DISPLAY PH004 MSPARM-STATUS UPON CONSOLE
002160     END-IF.
002170     OPEN OUTPUT MSRES-FILE.
002180     IF       NOT MSRES-OK
002190              DISPLAY PH005 MSRES-STATUS UPON CONSOLE
002200     END-IF.
002210     OPEN OUTPUT MSPRINT-FILE.
002220     IF       NOT MSPRINT-OK
002230              DISPLAY PH006 MSPRINT-STATUS UPON CONSOLE
002240     END-IF.
002250     MOVE     ZERO TO WS-MS-GRAND-HOSP
002260                      WS-MS-GRAND-LOST
002270                      WS-MS-GRAND-TRACE
002280                      WS-MS-GRAND-TOTAL
002290                      WS-MS-SCENARIO-COUNT.
002300     MOVE     99 TO WS-LINE-COUNT.
002310     MOVE     ZERO TO WS-PAGE-COUNT.
002320     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
002330     PERFORM  1950-READ-MSPARM THRU 1950-EXIT.
002340 0000-HSKP-EXIT.
002350     EXIT.
002360*
002370 1000-PROCESS-PARAMETERS.
002380*****************************
002390     PERFORM 1100-APPLY-DEFAULTS THRU 1100-EXIT.
002400     PERFORM 1200-CALC-OUTBREAK-COSTS THRU 1200-EXIT
002410         VARYING WS-SIZE-IX FROM 1 BY 1
002420         UNTIL WS-SIZE-IX > 3.
002430     PERFORM 1800-WRITE-RESULT THRU 1800-EXIT.
002440     PERFORM 1900-PRINT-SCENARIO-BLOCK THRU 1900-EXIT.
002450     PERFORM 1950-READ-MSPARM THRU 1950-EXIT.
002460 1000-EXIT.
002470     EXIT.
002480*
002490 1100-APPLY-DEFAULTS.
002500*****************************
002510*    BLANK ON THE PARAMETER FILE COMES THROUGH AS A ZERO FIELD,
002520*    SAME CONVENTION AS THE TB ENGINE - SEE PHTBCALC 1100.
002530     IF       MS-MISSED-RATIO = ZERO
002540              MOVE 1.0000 TO MS-MISSED-RATIO
002550     END-IF.
002560     IF       MS-QUARANTINE-DAYS = ZERO
002570              MOVE 021 TO MS-QUARANTINE-DAYS
002580     END-IF.
002590 1100-EXIT.
002600     EXIT.
002610*
002620 1200-CALC-OUTBREAK-COSTS.
002630*****************************
002640*    WS-SIZE-IX DRIVES BOTH THE OUTBREAK-SIZE TABLE LOOKUP
002650*    AND THE MATCHING SUBSCRIPT IN MSR-SIZE-ENTRY.
002660     MOVE     WS-SIZE-TAB (WS-SIZE-IX) TO WS-MS-K.
002670*
002680*    HOSP-K = Q2( K * PROP-HOSP * COST-HOSP ).
002690     COMPUTE  PH-ROUND-IN =
002700              WS-MS-K * MS-PROP-HOSP * MS-COST-HOSP.
002710     CALL     "PHROUND" USING PH-ROUND-WS.
002720     MOVE     PH-ROUND-OUT TO WS-MS-HOSP-COST.
002730*
002740*    LOST-K = Q2( K * CONTACTS * (1-VACC-RATE) *
002750*                 QUARANTINE-DAYS * MISSED-RATIO * WAGE-WORKER ).
002760*    NO HOURS-PER-DAY FACTOR HERE - SEE CHANGE LOG 08/11/02,
002770*    A QUARANTINE DAY IS COSTED AS A FULL DAY'S WAGE.
002780     COMPUTE  PH-ROUND-IN =
002790              WS-MS-K * MS-CONTACTS * (1 - MS-VACC-RATE) *
002800              MS-QUARANTINE-DAYS * MS-MISSED-RATIO *
002810              MS-WAGE-WORKER.
002820     CALL     "PHROUND" USING PH-ROUND-WS.
002830     MOVE     PH-ROUND-OUT TO WS-MS-LOST-PROD.
002840*
002850*    TRACE-K = Q2( K * CONTACTS * HRS-TRACING * WAGE-TRACER ).
002860     COMPUTE  PH-ROUND-IN =
002870              WS-MS-K * MS-CONTACTS * MS-HRS-TRACING *
002880              MS-WAGE-TRACER.
002890     CALL     "PHROUND" USING PH-ROUND-WS.
002900     MOVE     PH-ROUND-OUT TO WS-MS-TRACE-COST.
002910*
002920*    TOTAL-K = Q2( HOSP-K + LOST-K + TRACE-K ).
002930     COMPUTE  PH-ROUND-IN =
002940              WS-MS-HOSP-COST + WS-MS-LOST-PROD + WS-MS-TRACE-COST.
002950     CALL     "PHROUND" USING PH-ROUND-WS.
002960     MOVE     PH-ROUND-OUT TO WS-MS-TOTAL-COST.
002970*
002980     MOVE     WS-MS-HOSP-COST  TO MSR-HOSP-COST  (WS-SIZE-IX).
002990     MOVE     WS-MS-LOST-PROD  TO MSR-LOST-PROD  (WS-SIZE-IX).
003000     MOVE     WS-MS-TRACE-COST TO MSR-TRACE-COST (WS-SIZE-IX).
003010     MOVE     WS-MS-TOTAL-COST TO MSR-TOTAL-COST (WS-SIZE-IX).
003020*
003030     ADD      WS-MS-HOSP-COST  TO WS-MS-GRAND-HOSP.
003040     ADD      WS-MS-LOST-PROD  TO WS-MS-GRAND-LOST.
003050     ADD      WS-MS-TRACE-COST TO WS-MS-GRAND-TRACE.
003060     ADD      WS-MS-TOTAL-COST TO WS-MS-GRAND-TOTAL.
003070 1200-EXIT.
003080     EXIT.
003090*
003100 1800-WRITE-RESULT.
003110*****************************
003120     MOVE     MS-SCENARIO-ID TO MSR-SCENARIO-ID.
003130     WRITE    MEASLES-RESULT-RECORD.
003140     IF       NOT MSRES-OK
003150              DISPLAY PH005 MSRES-STATUS UPON CONSOLE
003160     END-IF.
003170     ADD      1 TO WS-MS-SCENARIO-COUNT.
003180 1800-EXIT.
003190     EXIT.
003200*
003210 1900-PRINT-SCENARIO-BLOCK.
003220*****************************
003230     PERFORM  1890-NEW-PAGE-CHECK THRU 1890-EXIT.
003240     MOVE     SPACES TO MS-PRINT-RECORD.
003250     WRITE    MS-PRINT-RECORD AFTER ADVANCING 1.
003260     ADD      1 TO WS-LINE-COUNT.
003270     MOVE     MS-SCENARIO-ID TO WS-MSS-SCENARIO-ID.
003280     WRITE    MS-PRINT-RECORD FROM WS-MS-SCEN-LINE
003290         AFTER ADVANCING 1.
003300     ADD      1 TO WS-LINE-COUNT.
003310*
003320     MOVE     "HOSPITALIZATION" TO WS-MSD-LABEL.
003330     MOVE     MSR-HOSP-COST (1) TO WS-MSD-VAL-22.
003340     MOVE     MSR-HOSP-COST (2) TO WS-MSD-VAL-100.
003350     MOVE     MSR-HOSP-COST (3) TO WS-MSD-VAL-803.
003360     WRITE    MS-PRINT-RECORD FROM WS-MS-DETAIL-LINE
003370         AFTER ADVANCING 1.
003380     ADD      1 TO WS-LINE-COUNT.
003390*
003400     MOVE     "LOST PRODUCTIVITY" TO WS-MSD-LABEL.
003410     MOVE     MSR-LOST-PROD (1) TO WS-MSD-VAL-22.
003420     MOVE     MSR-LOST-PROD (2) TO WS-MSD-VAL-100.
003430     MOVE     MSR-LOST-PROD (3) TO WS-MSD-VAL-803.
003440     WRITE    MS-PRINT-RECORD FROM WS-MS-DETAIL-LINE
003450         AFTER ADVANCING 1.
003460     ADD      1 TO WS-LINE-COUNT.
003470*
003480     MOVE     "CONTACT TRACING" TO WS-MSD-LABEL.
003490     MOVE     MSR-TRACE-COST (1) TO WS-MSD-VAL-22.
003500     MOVE     MSR-TRACE-COST (2) TO WS-MSD-VAL-100.
003510     MOVE     MSR-TRACE-COST (3) TO WS-MSD-VAL-803.
003520     WRITE    MS-PRINT-RECORD FROM WS-MS-DETAIL-LINE
003530         AFTER ADVANCING 1.
003540     ADD      1 TO WS-LINE-COUNT.
003550*
003560     MOVE     "TOTAL" TO WS-MSD-LABEL.
003570     MOVE     MSR-TOTAL-COST (1) TO WS-MSD-VAL-22.
003580     MOVE     MSR-TOTAL-COST (2) TO WS-MSD-VAL-100.
003590     MOVE     MSR-TOTAL-COST (3) TO WS-MSD-VAL-803.
003600     WRITE    MS-PRINT-RECORD FROM WS-MS-DETAIL-LINE
003610         AFTER ADVANCING 1.
003620     ADD      1 TO WS-LINE-COUNT.
003630 1900-EXIT.
003640     EXIT.
003650*
003660 1890-NEW-PAGE-CHECK.
003670*****************************
003680     IF       WS-LINE-COUNT NOT < WS-LINES-PER-PAGE
003690              PERFORM 1895-PRINT-PAGE-HEADING THRU 1895-EXIT
003700     END-IF.
003710 1890-EXIT.
003720     EXIT.
003730*
003740 1895-PRINT-PAGE-HEADING.
003750*****************************
003760     IF       WS-RD-YY < 50
003770              MOVE 20 TO WS-RD-CENTURY
003780     ELSE
003790              MOVE 19 TO WS-RD-CENTURY
003800     END-IF.
003810     MOVE     WS-RD-YY TO WS-RD-YY-OUT.
003820     MOVE     WS-RD-MM TO WS-RD-MM-OUT.
003830     MOVE     WS-RD-DD TO WS-RD-DD-OUT.
003840     ADD      1 TO WS-PAGE-COUNT.
003850     MOVE     WS-RD-PRINTABLE TO WS-MSH-DATE.
003860     MOVE     WS-PAGE-COUNT TO WS-MSH-PAGE.
003870     WRITE    MS-PRINT-RECORD FROM WS-MS-HEAD-LINE-1
003880         AFTER ADVANCING PAGE.
003890     WRITE    MS-PRINT-RECORD FROM WS-MS-HEAD-LINE-2
003900         AFTER ADVANCING 2.
003910     MOVE     3 TO WS-LINE-COUNT.
003920 1895-EXIT.
003930     EXIT.
003940*
003950 1950-READ-MSPARM.
003960*****************************
003970     READ     MSPARM-FILE
003980         AT END
003990              MOVE "Y" TO WS-MSPARM-EOF-SW
004000         NOT AT END
004010              IF NOT MSPARM-OK
004020                   DISPLAY PH004 MSPARM-STATUS UPON CONSOLE
004030              END-IF
004040     END-READ.
004050 1950-EXIT.
004060     EXIT.
004070*
004080 8000-PRINT-GRAND-TOTALS.
004090*****************************
004100     MOVE     WS-MS-GRAND-TOTAL TO WS-MSG-VAL-TOTAL.
004110     WRITE    MS-PRINT-RECORD FROM WS-MS-GRAND-LINE
004120         AFTER ADVANCING 2.
004130     MOVE     WS-MS-SCENARIO-COUNT TO WS-MSC-COUNT.
004140     WRITE    MS-PRINT-RECORD FROM WS-MS-COUNT-LINE
004150         AFTER ADVANCING 1.
004160 8000-EXIT.
004170     EXIT.
004180*
004190 9000-CLOSE-DOWN.
004200*****************************
004210     CLOSE    MSPARM-FILE.
004220     CLOSE    MSRES-FILE.
004230     CLOSE    MSPRINT-FILE.
004240 9000-EXIT.
004250     EXIT.
