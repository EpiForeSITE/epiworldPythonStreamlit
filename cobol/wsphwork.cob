000100*****************************************************
000110*                                                    *
000120*   SHARED WORKING STORAGE FOR THE TB / MEASLES       *
000130*          ISOLATION COSTING JOB  (WSPHWORK)          *
000140*                                                     *
000150*****************************************************
000160* HOLDS THE OUTBREAK-SIZE TABLE, THE WORK FIELDS USED BY
000170* BOTH ENGINES WHILE A SCENARIO IS BEING COSTED, THE
000180* GRAND-TOTAL ACCUMULATORS AND THE REPORT EDIT FIELDS.
000190*
000200* 03/14/84 DKM - CREATED.
000210* 19/07/94 TLH - REQ 4471, ADDED WS-OUTBREAK-SIZES TABLE
000220*                WHEN THE MEASLES ENGINE WAS REBUILT AROUND
000230*                A 3-ENTRY OCCURS TABLE (SEE WSMSRES).
000240* 14/03/99 TLH - Y2K REVIEW - NO DATE FIELDS HELD HERE,
000250*                NO CHANGE REQUIRED.
000260* 08/11/02 RBH - REQ 5602/5603, WIDENED PH-WORK-PRECISION
000270*                TO 9 DECIMAL PLACES - THE ACTIVE-CASE AND
000280*                DISCOUNT-FACTOR FORMULAS NEST SEVERAL RATES
000290*                TOGETHER BEFORE THE Q2 ROUTINE IS CALLED AND
000300*                WERE LOSING PRECISION AT THE OLD 6-PLACE SCALE.
000310* 11/06/09 RBH - MOVED GRAND-TOTAL ACCUMULATORS HERE FROM THE
000320*                TWO ENGINES SO BOTH CAN BE ZEROED IN ONE
000330*                INITIALIZE ON SOJ.
000340*
000350*-----------------------------------------------------------
000360*   OUTBREAK SIZE TABLE - DRIVES THE MEASLES ENGINE LOOP
000370*   AND THE MEASLES REPORT COLUMN LOOP, SUBSCRIPTS 1-3.
000380*-----------------------------------------------------------
000390    01  WS-OUTBREAK-SIZE-VALUES.
000400        05  FILLER               PIC 9(3)         VALUE 022.
000410        05  FILLER               PIC 9(3)         VALUE 100.
000420        05  FILLER               PIC 9(3)         VALUE 803.
000430    01  WS-OUTBREAK-SIZES REDEFINES WS-OUTBREAK-SIZE-VALUES.
000440        05  WS-SIZE-TAB          PIC 9(3)         OCCURS 3 TIMES.
000450*
000460*-----------------------------------------------------------
000470*   GENERAL WORK PRECISION - ALL UNROUNDED INTERMEDIATE
000480*   ARITHMETIC IS CARRIED AT THIS SCALE BEFORE A Q2 CALL.
000490*-----------------------------------------------------------
000500    01  WS-TB-WORK-FIELDS.
000510        05  WS-TB-BASE             PIC S9(3)V9(9) COMP-3.
000520*                                    1 + TB-DISCOUNT-RATE.
000530        05  WS-TB-BASE-PWR         PIC S9(3)V9(9) COMP-3.
000540*                                    RUNNING BASE ** Y.
000550        05  WS-TB-DISC-2YR         PIC S9(3)V9(9) COMP-3.
000560        05  WS-TB-DISC-LIFE        PIC S9(3)V9(9) COMP-3.
000570        05  WS-TB-DISC-SUM         PIC S9(3)V9(9) COMP-3.
000580        05  WS-TB-PER-LATENT       PIC S9(9)V99   COMP-3.
000590        05  WS-TB-YEAR-SUB         PIC 9(3)       COMP.
000600        05  WS-TB-LATENT-14D       PIC S9(5)V99   COMP-3.
000610        05  WS-TB-LATENT-5D        PIC S9(5)V99   COMP-3.
000620        05  WS-TB-ACTIVE-14D       PIC S9(5)V99   COMP-3.
000630        05  WS-TB-ACTIVE-5D        PIC S9(5)V99   COMP-3.
000640        05  WS-TB-DIRECT-14D       PIC S9(9)V99   COMP-3.
000650        05  WS-TB-DIRECT-5D        PIC S9(9)V99   COMP-3.
000660        05  WS-TB-PROD-14D         PIC S9(9)V99   COMP-3.
000670        05  WS-TB-PROD-5D          PIC S9(9)V99   COMP-3.
000680        05  WS-TB-SECOND-14D       PIC S9(9)V99   COMP-3.
000690        05  WS-TB-SECOND-5D        PIC S9(9)V99   COMP-3.
000700        05  WS-TB-TOTAL-14D        PIC S9(9)V99   COMP-3.
000710        05  WS-TB-TOTAL-5D         PIC S9(9)V99   COMP-3.
000711        05  FILLER                 PIC X(01).
000720*
000730    01  WS-TB-GRAND-TOTALS.
000740        05  WS-TB-GRAND-TOTAL-14D  PIC S9(11)V99  COMP-3 VALUE ZERO.
000750        05  WS-TB-GRAND-TOTAL-5D   PIC S9(11)V99  COMP-3 VALUE ZERO.
000760        05  WS-TB-SCENARIO-COUNT   PIC S9(7)      COMP   VALUE ZERO.
000761        05  FILLER                 PIC X(01).
000770*
000780    01  WS-MS-WORK-FIELDS.
000790        05  WS-SIZE-IX             PIC 9          COMP.
000800        05  WS-MS-K                PIC 9(3)       COMP.
000810        05  WS-MS-HOSP-COST        PIC S9(11)V99  COMP-3.
000820        05  WS-MS-LOST-PROD        PIC S9(11)V99  COMP-3.
000830        05  WS-MS-TRACE-COST       PIC S9(11)V99  COMP-3.
000840        05  WS-MS-TOTAL-COST       PIC S9(11)V99  COMP-3.
000841        05  FILLER                 PIC X(01).
000850*
000860    01  WS-MS-GRAND-TOTALS.
000870        05  WS-MS-GRAND-HOSP       PIC S9(13)V99  COMP-3 VALUE ZERO.
000880        05  WS-MS-GRAND-LOST       PIC S9(13)V99  COMP-3 VALUE ZERO.
000890        05  WS-MS-GRAND-TRACE      PIC S9(13)V99  COMP-3 VALUE ZERO.
000900        05  WS-MS-GRAND-TOTAL      PIC S9(13)V99  COMP-3 VALUE ZERO.
000910        05  WS-MS-SCENARIO-COUNT   PIC S9(7)      COMP   VALUE ZERO.
000911        05  FILLER                 PIC X(01).
000920*
000930*-----------------------------------------------------------
000940*   Q2() BANKER'S-ROUNDING CALL ARGUMENTS - SEE PHROUND.
000950*-----------------------------------------------------------
000960    01  PH-ROUND-WS.
000970        05  PH-ROUND-IN            PIC S9(9)V9(9) COMP-3.
000980        05  PH-ROUND-OUT           PIC S9(9)V99   COMP-3.
000985        05  FILLER                 PIC X(01).
000990*
001000*-----------------------------------------------------------
001010*   FILE SWITCHES.
001020*-----------------------------------------------------------
001030    01  WS-FILE-SWITCHES.
001040        05  WS-TBPARM-EOF-SW       PIC X          VALUE "N".
001050            88  TBPARM-EOF                        VALUE "Y".
001060        05  WS-MSPARM-EOF-SW       PIC X          VALUE "N".
001070            88  MSPARM-EOF                        VALUE "Y".
001075        05  FILLER                 PIC X(01).
001080*
001090*-----------------------------------------------------------
001100*   PRINT CONTROL - 132 COLUMN REPORTS, 55 LINES/PAGE.
001110*-----------------------------------------------------------
001120    01  WS-PRINT-CONTROL.
001130        05  WS-LINE-COUNT          PIC 99         COMP   VALUE 99.
001140        05  WS-PAGE-COUNT          PIC 999        COMP   VALUE ZERO.
001150        05  WS-LINES-PER-PAGE      PIC 99         COMP   VALUE 55.
001155        05  FILLER                 PIC X(01).
001160*
001170*-----------------------------------------------------------
001180*   REPORT EDIT FIELDS - COMMA GROUPING, 2 DECIMALS.
001190*-----------------------------------------------------------
001200    01  WS-REPORT-EDIT-FIELDS.
001210        05  WS-EDIT-MONEY-LG       PIC Z,ZZZ,ZZZ,ZZ9.99-.
001220        05  WS-EDIT-MONEY-SM       PIC Z,ZZZ,ZZ9.99-.
001230        05  WS-EDIT-COUNT          PIC ZZ,ZZ9.99-.
001235        05  FILLER                 PIC X(01).
001240*
