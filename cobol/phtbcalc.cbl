000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PHTBCALC.
000120 AUTHOR.  D K MARSH.
000130 INSTALLATION.  STATE DEPT OF HEALTH - DATA PROC DIV.
000140 DATE-WRITTEN.  03/14/84.
000150 DATE-COMPILED. 03/14/84.
000160 SECURITY.  NON-CONFIDENTIAL.
000170*****************************************************
000180*                                                    *
000190*            TB ISOLATION COST CALCULATOR             *
000200*                     (PHTBCALC)                       *
000210*                                                     *
000220*   READS ONE TB-PARAMETER RECORD PER RELEASED TB CASE *
000230*   SCENARIO, COSTS OUT THE 14-DAY VS 5-DAY ISOLATION  *
000240*   POLICIES, WRITES ONE TB-RESULT RECORD PER SCENARIO *
000250*   AND PRINTS THE TB ISOLATION COST REPORT.           *
000260*                                                     *
000270*****************************************************
000280*
000290* REMARKS.           REPLACES THE OLD HAND EPI-77 WORKSHEET.
000300*                    SEE THE EPI-77 FORM FOR FIELD ORIGINS.
000310*                    THE FIVE FIELDS CARRIED ON THE FORM BUT
000320*                    NOT CALCULATED HERE (MOTEL COST, NURSE
000330*                    WAGE, NURSE CHECK-IN TIME, PH-WORKER
000340*                    WAGE, ISOLATION TYPE) ARE READ AS FILLER
000350*                    IN TB-PARAMETER-RECORD AND ARE NOT USED -
000360*                    SEE WSTBPARM REMARKS.  DO NOT WIRE THEM
000370*                    INTO A CALCULATION WITHOUT CHECKING WITH
000380*                    EPI FIRST, THEY WERE DROPPED ON PURPOSE
000390*                    WHEN THIS JOB WAS COSTED OUT.
000400*
000410* VERSION.           SEE PROG-NAME IN WS.
000420*
000430* CALLED MODULES.    PHROUND.  (Q2() BANKER'S ROUNDING)
000440*
000450* CHANGES:
000460* 03/14/84 DKM - CREATED.
000470* 11/09/86 DKM - ADDED TB-REMAIN-YEARS AND THE LIFETIME
000480*                PROGRESSION DISCOUNT FACTOR TO THE SECONDARY
000490*                COST CALCULATION, REQUESTED BY EPI.
000500* 22/02/91 PWL - CONFIRMED DISCOUNT SUM AGAINST EPI HAND CALC,
000510*                NOTE EPI DELIBERATELY DIVIDE THE LIFETIME
000520*                PROBABILITY BY THE FULL REMAINING-YEARS COUNT
000530*                BUT ONLY SUM FROM YEAR 3, SO THE FIRST TWO
000540*                YEARS' SHARE OF THE LIFETIME RISK IS LEFT OUT
000550*                OF THE DISCOUNTED SUM - CONFIRMED WITH EPI AS
000560*                INTENTIONAL, DO NOT "FIX" THIS.
000570* 19/07/94 TLH - REQ 4471, ADDED TB-INFECT-MULT AND THE 5-DAY
000580*                ISOLATION COLUMN THROUGHOUT - REPORT AND
000590*                RESULT FILE BOTH NOW CARRY A 14-DAY AND A
000600*                5-DAY FIGURE SIDE BY SIDE.
000610* 14/03/99 TLH - Y2K REVIEW - WS-RUN-DATE-CCYY WINDOWING ADDED,
000620*                SEE 1895-PRINT-PAGE-HEADING.  ACCEPT FROM DATE
000630*                STILL ONLY RETURNS A 2-DIGIT YEAR.
000640* 08/11/02 RBH - REQ 5602, DISCOUNT FACTOR ARITHMETIC MOVED TO
000650*                ITS OWN PARAGRAPH AND WIDENED TO 9 DECIMAL
000660*                PLACES, SEE WSPHWORK.
000670* 26/05/13 RBH - REQ 5603, PAGE-BREAK LOGIC ADDED TO THE REPORT,
000680*                WAS PRINTING OFF THE BOTTOM OF THE FORM ON LARGE
000690*                PARAMETER FILES.
000700*
000710*************************************************************************
000720* COPYRIGHT NOTICE.
000730* ****************
000740*
000750* THIS PROGRAM IS PART OF THE STATE DEPARTMENT OF HEALTH
000760* TB / MEASLES ISOLATION COSTING JOB AND IS COPYRIGHT (C)
000770* 1984-2013 BY THE STATE DEPARTMENT OF HEALTH, DATA
000780* PROCESSING DIVISION.  FOR INTERNAL DEPARTMENTAL USE ONLY.
000790*************************************************************************
000800*
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SOURCE-COMPUTER. IBM-390.
000840 OBJECT-COMPUTER. IBM-390.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT TBPARM-FILE  ASSIGN TO TBPARM
000900         FILE STATUS IS TBPARM-STATUS.
000910     SELECT TBRES-FILE   ASSIGN TO TBRES
000920         FILE STATUS IS TBRES-STATUS.
000930     SELECT TBPRINT-FILE ASSIGN TO TBPRINT
000940         FILE STATUS IS TBPRINT-STATUS.
000950*
000960 DATA DIVISION.
000970 FILE SECTION.
000980*
000990 FD  TBPARM-FILE
001000     LABEL RECORDS ARE STANDARD
001010     RECORDING MODE IS F.
001020     COPY "WSTBPARM.COB".
001030*
001040 FD  TBRES-FILE
001050     LABEL RECORDS ARE STANDARD
001060     RECORDING MODE IS F.
001070     COPY "WSTBRES.COB".
001080*
001090 FD  TBPRINT-FILE
001100     LABEL RECORDS ARE STANDARD
001110     RECORDING MODE IS F.
001120 01  TB-PRINT-RECORD.
001121     05  TB-PRINT-LINE       PIC X(131).
001122     05  FILLER              PIC X(01).
001130*
001140 WORKING-STORAGE SECTION.
001150*
001160 77  PROG-NAME               PIC X(16) VALUE "PHTBCALC (1.05)".
001170*
001180     COPY "WSPHWORK.COB".
001190     COPY "WSPHMSGS.COB".
001200*
001210*-----------------------------------------------------------
001220*   LOCAL SCRATCH FIELDS - NOT SHARED WITH THE MEASLES
001230*   ENGINE, SO KEPT OUT OF WSPHWORK.
001240*-----------------------------------------------------------
001250 01  WS-TB-LOCAL-WORK.
001260     05  WS-TB-TEMP-1            PIC S9(9)V9(9) COMP-3.
001270     05  WS-TB-TEMP-2            PIC S9(9)V9(9) COMP-3.
001275     05  FILLER                  PIC X(01).
001280*
001290*-----------------------------------------------------------
001300*   RUN-DATE STAMP FOR THE REPORT HEADING.  CARRIED THE
001310*   SAME WAY ON EVERY REPORT IN THE DEPARTMENT - A 2-DIGIT
001320*   YEAR FROM ACCEPT FROM DATE, WINDOWED OUT TO A CENTURY
001330*   FOR THE Y2K REVIEW SINCE THIS JOB WILL STILL BE RUNNING
001340*   AFTER 1999.
001350*-----------------------------------------------------------
001360 01  WS-RUN-DATE-YYMMDD.
001370     05  WS-RD-YY                PIC 99.
001380     05  WS-RD-MM                PIC 99.
001390     05  WS-RD-DD                PIC 99.
001395 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-YYMMDD
001396                             PIC 9(6).
001400 01  WS-RUN-DATE-CCYY.
001410     05  WS-RD-CENTURY            PIC 99.
001420     05  WS-RD-YY-OUT             PIC 99.
001430     05  WS-RD-MM-OUT             PIC 99.
001440     05  WS-RD-DD-OUT             PIC 99.
001450 01  WS-RUN-DATE-DISPLAY REDEFINES WS-RUN-DATE-CCYY.
001460     05  WS-RD-PRINTABLE         PIC X(8).
001470*
001480*-----------------------------------------------------------
001490*   REPORT HEADING LINES.
001500*-----------------------------------------------------------
001510 01  WS-TB-HEAD-LINE-1.
001520     05  FILLER                  PIC X(1)  VALUE SPACE.
001530     05  FILLER                  PIC X(48)
001540         VALUE "STATE DEPT OF HEALTH - TB ISOLATION COST REPORT".
001550     05  FILLER                  PIC X(10) VALUE SPACES.
001560     05  FILLER                  PIC X(5)  VALUE "DATE:".
001570     05  WS-TBH-DATE             PIC X(8).
001580     05  FILLER                  PIC X(10) VALUE SPACES.
001590     05  FILLER                  PIC X(5)  VALUE "PAGE:".
001600     05  WS-TBH-PAGE             PIC ZZZ9.
001610     05  FILLER                  PIC X(41) VALUE SPACES.
001620 01  WS-TB-HEAD-LINE-2.
001630     05  FILLER                  PIC X(1)  VALUE SPACE.
001640     05  FILLER                  PIC X(30) VALUE "OUTCOME".
001650     05  FILLER                  PIC X(5)  VALUE SPACES.
001660     05  FILLER                  PIC X(14) VALUE "14-DAY".
001670     05  FILLER                  PIC X(5)  VALUE SPACES.
001680     05  FILLER                  PIC X(14) VALUE "5-DAY".
001690     05  FILLER                  PIC X(63) VALUE SPACES.
001700*
001710*-----------------------------------------------------------
001720*   SCENARIO AND SECTION BANNER LINES.
001730*-----------------------------------------------------------
001740 01  WS-TB-SCEN-LINE.
001750     05  FILLER                  PIC X(1)  VALUE SPACE.
001760     05  FILLER                  PIC X(10) VALUE "SCENARIO:".
001770     05  WS-TBS-SCENARIO-ID      PIC X(8).
001780     05  FILLER                  PIC X(113) VALUE SPACES.
001790 01  WS-TB-SECTION-LINE.
001800     05  FILLER                  PIC X(1)  VALUE SPACE.
001810     05  WS-TBSEC-TITLE          PIC X(40).
001820     05  FILLER                  PIC X(91) VALUE SPACES.
001830*
001840*-----------------------------------------------------------
001850*   DETAIL LINES - ONE SHAPE FOR THE TWO COUNT ROWS
001860*   (LATENT, ACTIVE), ANOTHER FOR THE FOUR COST ROWS.
001870*-----------------------------------------------------------
001880 01  WS-TB-INFECT-DETAIL-LINE.
001890     05  FILLER                  PIC X(1)  VALUE SPACE.
001900     05  WS-TBID-LABEL           PIC X(33).
001910     05  FILLER                  PIC X(3)  VALUE SPACES.
001920     05  WS-TBID-VAL-14D         PIC ZZ,ZZ9.99-.
001930     05  FILLER                  PIC X(10) VALUE SPACES.
001940     05  WS-TBID-VAL-5D          PIC ZZ,ZZ9.99-.
001950     05  FILLER                  PIC X(65) VALUE SPACES.
001960 01  WS-TB-COST-DETAIL-LINE.
001970     05  FILLER                  PIC X(1)  VALUE SPACE.
001980     05  WS-TBCD-LABEL           PIC X(33).
001990     05  FILLER                  PIC X(3)  VALUE SPACES.
002000     05  WS-TBCD-VAL-14D         PIC Z,ZZZ,ZZZ,ZZ9.99-.
002010     05  FILLER                  PIC X(4)  VALUE SPACES.
002020     05  WS-TBCD-VAL-5D          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002030     05  FILLER                  PIC X(55) VALUE SPACES.
002040*
002050*-----------------------------------------------------------
002060*   END-OF-FILE GRAND-TOTAL LINES.
002070*-----------------------------------------------------------
002080 01  WS-TB-GRAND-LINE.
002090     05  FILLER                  PIC X(1)  VALUE SPACE.
002100     05  FILLER                  PIC X(28)
002110         VALUE "GRAND TOTAL - ALL SCENARIOS".
002120     05  FILLER                  PIC X(2)  VALUE SPACES.
002130     05  FILLER                  PIC X(9)  VALUE "14-DAY:".
002140     05  WS-TBG-VAL-14D          PIC Z(10)9.99-.
002150     05  FILLER                  PIC X(3)  VALUE SPACES.
002160     05  FILLER                  PIC X(8)  VALUE "5-DAY:".
002170     05  WS-TBG-VAL-5D           PIC Z(10)9.99-.
002180     05  FILLER                  PIC X(51) VALUE SPACES.
002190 01  WS-TB-COUNT-LINE.
002200     05  FILLER                  PIC X(1)  VALUE SPACE.
002210     05  FILLER                  PIC X(31)
002220         VALUE "NUMBER OF SCENARIOS PROCESSED:".
002230     05  FILLER                  PIC X(2)  VALUE SPACES.
002240     05  WS-TBC-COUNT            PIC Z(6)9.
002250     05  FILLER                  PIC X(91) VALUE SPACES.
002260*
002270 PROCEDURE DIVISION.
002280*
002290 0000-MAIN-CONTROL.
002300*****************************
002310     PERFORM 0000-HOUSEKEEPING THRU 0000-HSKP-EXIT.
002320     PERFORM 1000-PROCESS-PARAMETERS THRU 1000-EXIT
002330         UNTIL TBPARM-EOF.
002340     PERFORM 8000-PRINT-GRAND-TOTALS THRU 8000-EXIT.
002350     PERFORM 9000-CLOSE-DOWN THRU 9000-EXIT.
002360     STOP RUN.
002370*
002380 0000-HOUSEKEEPING.
002390*****************************
002400     OPEN INPUT  TBPARM-FILE.
002410     IF       NOT TBPARM-OK
002420              DISPLAY PH001 TBPARM-STATUS UPON CONSOLE
002430     END-IF.
002440     OPEN OUTPUT TBRES-FILE.
002450     IF       NOT TBRES-OK
002460              DISPLAY PH002 TBRES-STATUS UPON CONSOLE
002470     END-IF.
002480     OPEN OUTPUT TBPRINT-FILE.
002490     IF       NOT TBPRINT-OK
002500              DISPLAY PH003 TBPRINT-STATUS UPON CONSOLE
002510     END-IF.
002520     MOVE     ZERO TO WS-TB-GRAND-TOTAL-14D
002530                      WS-TB-GRAND-TOTAL-5D
002540                      WS-TB-SCENARIO-COUNT.
002550     MOVE     99 TO WS-LINE-COUNT.
002560     MOVE     ZERO TO WS-PAGE-COUNT.
002570     ACCEPT   WS-RUN-DATE-YYMMDD FROM DATE.
002580     PERFORM  1950-READ-TBPARM THRU 1950-EXIT.
002590 0000-HSKP-EXIT.
002600     EXIT.
002610*
002620 1000-PROCESS-PARAMETERS.
002630*****************************
002640     PERFORM 1100-APPLY-DEFAULTS THRU 1100-EXIT.
002650     PERFORM 1200-CALC-SECONDARY-INFECTIONS THRU 1200-EXIT.
002660     PERFORM 1300-CALC-DIRECT-COST THRU 1300-EXIT.
002670     PERFORM 1400-CALC-LOST-PRODUCTIVITY THRU 1400-EXIT.
002680     PERFORM 1500-CALC-DISCOUNT-FACTORS THRU 1500-EXIT.
002690     PERFORM 1600-CALC-SECONDARY-COST THRU 1600-EXIT.
002700     PERFORM 1700-CALC-SCENARIO-TOTALS THRU 1700-EXIT.
002710     PERFORM 1800-WRITE-RESULT THRU 1800-EXIT.
002720     PERFORM 1900-PRINT-SCENARIO-BLOCK THRU 1900-EXIT.
002730     PERFORM 1950-READ-TBPARM THRU 1950-EXIT.
002740 1000-EXIT.
002750     EXIT.
002760*
002770 1100-APPLY-DEFAULTS.
002780*****************************
002790*    BLANK ON THE EPI-77 FORM COMES THROUGH AS A ZERO FIELD -
002800*    A TRUE ZERO MULTIPLIER WOULD NEVER BE SENT IN BY EPI, SO
002810*    ZERO IS SAFE TO TREAT AS "NOT SUPPLIED" ON THESE FIELDS.
002820     IF       TB-INFECT-MULT = ZERO
002830              MOVE 1.0000 TO TB-INFECT-MULT
002840     END-IF.
002850     IF       TB-WORKDAY-RATIO = ZERO
002860              MOVE 0.7140 TO TB-WORKDAY-RATIO
002870     END-IF.
002880     IF       TB-REMAIN-YEARS = ZERO
002890              MOVE 040 TO TB-REMAIN-YEARS
002900     END-IF.
002910*    TB-DISCOUNT-RATE'S DEFAULT IS ZERO ITSELF, NO TEST NEEDED.
002920 1100-EXIT.
002930     EXIT.
002940*
002950 1200-CALC-SECONDARY-INFECTIONS.
002960*****************************
002970*    LATENT14 = Q2( CONTACTS * PROB-LATENT-14D ).
002980     COMPUTE  PH-ROUND-IN = TB-CONTACTS * TB-PROB-LATENT-14D.
002990     CALL     "PHROUND" USING PH-ROUND-WS.
003000     MOVE     PH-ROUND-OUT TO WS-TB-LATENT-14D.
003010*
003020*    LATENT5 = Q2( LATENT14 * INFECT-MULT ) - USES THE
003030*    ALREADY-ROUNDED LATENT14, NOT THE RAW PRODUCT.
003040     COMPUTE  PH-ROUND-IN = WS-TB-LATENT-14D * TB-INFECT-MULT.
003050     CALL     "PHROUND" USING PH-ROUND-WS.
003060     MOVE     PH-ROUND-OUT TO WS-TB-LATENT-5D.
003070*
003080*    ACTIVE-D = Q2( LATENT-D*PROB-ACT-2YR +
003090*                   LATENT-D*(1-PROB-ACT-2YR)*PROB-ACT-LIFE ).
003100     COMPUTE  WS-TB-TEMP-1 =
003110              (WS-TB-LATENT-14D * TB-PROB-ACT-2YR) +
003120              (WS-TB-LATENT-14D * (1 - TB-PROB-ACT-2YR)
003130                  * TB-PROB-ACT-LIFE).
003140     MOVE     WS-TB-TEMP-1 TO PH-ROUND-IN.
003150     CALL     "PHROUND" USING PH-ROUND-WS.
003160     MOVE     PH-ROUND-OUT TO WS-TB-ACTIVE-14D.
003170*
003180     COMPUTE  WS-TB-TEMP-2 =
003190              (WS-TB-LATENT-5D * TB-PROB-ACT-2YR) +
003200              (WS-TB-LATENT-5D * (1 - TB-PROB-ACT-2YR)
003210                  * TB-PROB-ACT-LIFE).
003220     MOVE     WS-TB-TEMP-2 TO PH-ROUND-IN.
003230     CALL     "PHROUND" USING PH-ROUND-WS.
003240     MOVE     PH-ROUND-OUT TO WS-TB-ACTIVE-5D.
003250 1200-EXIT.
003260     EXIT.
003270*
003280 1300-CALC-DIRECT-COST.
003290*****************************
003300*    DIRECT-D = Q2( ISOL-COST-DAY * D ), D = 14, 5.
003310     COMPUTE  PH-ROUND-IN = TB-ISOL-COST-DAY * 14.
003320     CALL     "PHROUND" USING PH-ROUND-WS.
003330     MOVE     PH-ROUND-OUT TO WS-TB-DIRECT-14D.
003340*
003350     COMPUTE  PH-ROUND-IN = TB-ISOL-COST-DAY * 5.
003360     CALL     "PHROUND" USING PH-ROUND-WS.
003370     MOVE     PH-ROUND-OUT TO WS-TB-DIRECT-5D.
003380 1300-EXIT.
003390     EXIT.
003400*
003410 1400-CALC-LOST-PRODUCTIVITY.
003420*****************************
003430*    PROD-D = Q2( D * WORKDAY-RATIO * WAGE-WORKER * 8 ).
003440     COMPUTE  PH-ROUND-IN =
003450              14 * TB-WORKDAY-RATIO * TB-WAGE-WORKER * 8.
003460     CALL     "PHROUND" USING PH-ROUND-WS.
003470     MOVE     PH-ROUND-OUT TO WS-TB-PROD-14D.
003480*
003490     COMPUTE  PH-ROUND-IN =
003500              5 * TB-WORKDAY-RATIO * TB-WAGE-WORKER * 8.
003510     CALL     "PHROUND" USING PH-ROUND-WS.
003520     MOVE     PH-ROUND-OUT TO WS-TB-PROD-5D.
003530 1400-EXIT.
003540     EXIT.
003550*
003560 1500-CALC-DISCOUNT-FACTORS.
003570*****************************
003580*    THESE TWO FACTORS ARE CARRIED UNROUNDED - THEY FEED
003590*    STRAIGHT INTO 1600 AND ARE NOT A Q2() POINT THEMSELVES.
003600*
003610*    BASE = 1 + DISCOUNT-RATE.
003620     COMPUTE  WS-TB-BASE = 1 + TB-DISCOUNT-RATE.
003630*
003640*    DISC2YR = (PROB-ACT-2YR/2)/BASE**1 + (PROB-ACT-2YR/2)/BASE**2.
003650     MOVE     WS-TB-BASE TO WS-TB-BASE-PWR.
003660     COMPUTE  WS-TB-DISC-2YR =
003670              (TB-PROB-ACT-2YR / 2) / WS-TB-BASE-PWR.
003680     COMPUTE  WS-TB-BASE-PWR = WS-TB-BASE-PWR * WS-TB-BASE.
003690     COMPUTE  WS-TB-DISC-2YR = WS-TB-DISC-2YR +
003700              ((TB-PROB-ACT-2YR / 2) / WS-TB-BASE-PWR).
003710*
003720*    DISCLIFE = SUM Y=3..REMAIN-YEARS OF
003730*               (PROB-ACT-LIFE/REMAIN-YEARS)/BASE**Y.
003740*    EPI CONFIRMED 22/02/91 THIS DIVIDES BY THE FULL
003750*    REMAIN-YEARS BUT ONLY SUMS FROM YEAR 3 - REPRODUCE
003760*    AS-IS, SEE CHANGE LOG.
003770     MOVE     ZERO TO WS-TB-DISC-LIFE.
003780     PERFORM  1510-ACCUM-LIFE-FACTOR THRU 1510-EXIT
003790         VARYING WS-TB-YEAR-SUB FROM 3 BY 1
003800         UNTIL WS-TB-YEAR-SUB > TB-REMAIN-YEARS.
003810 1500-EXIT.
003820     EXIT.
003830*
003840 1510-ACCUM-LIFE-FACTOR.
003850*****************************
003860     COMPUTE  WS-TB-BASE-PWR = WS-TB-BASE-PWR * WS-TB-BASE.
003870     COMPUTE  WS-TB-DISC-LIFE = WS-TB-DISC-LIFE +
003880              ((TB-PROB-ACT-LIFE / TB-REMAIN-YEARS)
003890                  / WS-TB-BASE-PWR).
003900 1510-EXIT.
003910     EXIT.
003920*
003930 1600-CALC-SECONDARY-COST.
003940*****************************
003950*    PERLATENT = Q2( COST-LATENT +
003960*                    COST-ACTIVE*(DISC2YR+DISCLIFE) ).
003970     COMPUTE  WS-TB-TEMP-1 =
003980              TB-COST-LATENT +
003990              (TB-COST-ACTIVE * (WS-TB-DISC-2YR + WS-TB-DISC-LIFE)).
004000     MOVE     WS-TB-TEMP-1 TO PH-ROUND-IN.
004010     CALL     "PHROUND" USING PH-ROUND-WS.
004020     MOVE     PH-ROUND-OUT TO WS-TB-PER-LATENT.
004030*
004040*    SECOND-D = Q2( LATENT-D * PERLATENT ), D = 14, 5.
004050     COMPUTE  PH-ROUND-IN = WS-TB-LATENT-14D * WS-TB-PER-LATENT.
004060     CALL     "PHROUND" USING PH-ROUND-WS.
004070     MOVE     PH-ROUND-OUT TO WS-TB-SECOND-14D.
004080*
004090     COMPUTE  PH-ROUND-IN = WS-TB-LATENT-5D * WS-TB-PER-LATENT.
004100     CALL     "PHROUND" USING PH-ROUND-WS.
004110     MOVE     PH-ROUND-OUT TO WS-TB-SECOND-5D.
004120 1600-EXIT.
004130     EXIT.
004140*
004150 1700-CALC-SCENARIO-TOTALS.
004160*****************************
004170*    TOTAL-D = Q2( DIRECT-D + PROD-D + SECOND-D ), D = 14, 5.
004180     COMPUTE  PH-ROUND-IN =
004190              WS-TB-DIRECT-14D + WS-TB-PROD-14D + WS-TB-SECOND-14D.
004200     CALL     "PHROUND" USING PH-ROUND-WS.
004210     MOVE     PH-ROUND-OUT TO WS-TB-TOTAL-14D.
004220*
004230     COMPUTE  PH-ROUND-IN =
004240              WS-TB-DIRECT-5D + WS-TB-PROD-5D + WS-TB-SECOND-5D.
004250     CALL     "PHROUND" USING PH-ROUND-WS.
004260     MOVE     PH-ROUND-OUT TO WS-TB-TOTAL-5D.
004270*
004280     ADD      WS-TB-TOTAL-14D TO WS-TB-GRAND-TOTAL-14D.
004290     ADD      WS-TB-TOTAL-5D  TO WS-TB-GRAND-TOTAL-5D.
004300     ADD      1 TO WS-TB-SCENARIO-COUNT.
004310 1700-EXIT.
004320     EXIT.
004330*
004340 1800-WRITE-RESULT.
004350*****************************
004360     MOVE     TB-SCENARIO-ID   TO TBR-SCENARIO-ID.
004370     MOVE     WS-TB-LATENT-14D TO TBR-LATENT-14D.
004380     MOVE     WS-TB-LATENT-5D  TO TBR-LATENT-5D.
004390     MOVE     WS-TB-ACTIVE-14D TO TBR-ACTIVE-14D.
004400     MOVE     WS-TB-ACTIVE-5D  TO TBR-ACTIVE-5D.
004410     MOVE     WS-TB-DIRECT-14D TO TBR-DIRECT-14D.
004420     MOVE     WS-TB-DIRECT-5D  TO TBR-DIRECT-5D.
004430     MOVE     WS-TB-PROD-14D   TO TBR-PROD-14D.
004440     MOVE     WS-TB-PROD-5D    TO TBR-PROD-5D.
004450     MOVE     WS-TB-SECOND-14D TO TBR-SECOND-14D.
004460     MOVE     WS-TB-SECOND-5D  TO TBR-SECOND-5D.
004470     MOVE     WS-TB-TOTAL-14D  TO TBR-TOTAL-14D.
004480     MOVE     WS-TB-TOTAL-5D   TO TBR-TOTAL-5D.
004490     WRITE    TB-RESULT-RECORD.
004500     IF       NOT TBRES-OK
004510              DISPLAY PH002 TBRES-STATUS UPON CONSOLE
004520     END-IF.
004530 1800-EXIT.
004540     EXIT.
004550*
004560 1900-PRINT-SCENARIO-BLOCK.
004570*****************************
004580     PERFORM  1890-NEW-PAGE-CHECK THRU 1890-EXIT.
004590     MOVE     SPACES TO TB-PRINT-RECORD.
004600     WRITE    TB-PRINT-RECORD AFTER ADVANCING 1.
004610     ADD      1 TO WS-LINE-COUNT.
004620     MOVE     TB-SCENARIO-ID TO WS-TBS-SCENARIO-ID.
004630     WRITE    TB-PRINT-RECORD FROM WS-TB-SCEN-LINE
004640         AFTER ADVANCING 1.
004650     ADD      1 TO WS-LINE-COUNT.
004660     PERFORM  1910-PRINT-INFECTION-SECTION THRU 1910-EXIT.
004670     PERFORM  1920-PRINT-COST-SECTION THRU 1920-EXIT.
004680 1900-EXIT.
004690     EXIT.
004700*
004710 1910-PRINT-INFECTION-SECTION.
004720*****************************
004730     MOVE     "NUMBER OF SECONDARY INFECTIONS" TO WS-TBSEC-TITLE.
004740     WRITE    TB-PRINT-RECORD FROM WS-TB-SECTION-LINE
004750         AFTER ADVANCING 1.
004760     ADD      1 TO WS-LINE-COUNT.
004770*
004780     MOVE     "LATENT" TO WS-TBID-LABEL.
004790     MOVE     WS-TB-LATENT-14D TO WS-TBID-VAL-14D.
004800     MOVE     WS-TB-LATENT-5D  TO WS-TBID-VAL-5D.
004810     WRITE    TB-PRINT-RECORD FROM WS-TB-INFECT-DETAIL-LINE
004820         AFTER ADVANCING 1.
004830     ADD      1 TO WS-LINE-COUNT.
004840*
004850     MOVE     "ACTIVE" TO WS-TBID-LABEL.
004860     MOVE     WS-TB-ACTIVE-14D TO WS-TBID-VAL-14D.
004870     MOVE     WS-TB-ACTIVE-5D  TO WS-TBID-VAL-5D.
004880     WRITE    TB-PRINT-RECORD FROM WS-TB-INFECT-DETAIL-LINE
004890         AFTER ADVANCING 1.
004900     ADD      1 TO WS-LINE-COUNT.
004910 1910-EXIT.
004920     EXIT.
004930*
004940 1920-PRINT-COST-SECTION.
004950*****************************
004960     MOVE     "COSTS" TO WS-TBSEC-TITLE.
004970     WRITE    TB-PRINT-RECORD FROM WS-TB-SECTION-LINE
004980         AFTER ADVANCING 1.
004990     ADD      1 TO WS-LINE-COUNT.
005000*
005010     MOVE     "DIRECT COST OF ISOLATION" TO WS-TBCD-LABEL.
005020     MOVE     WS-TB-DIRECT-14D TO WS-TBCD-VAL-14D.
005030     MOVE     WS-TB-DIRECT-5D  TO WS-TBCD-VAL-5D.
005040     WRITE    TB-PRINT-RECORD FROM WS-TB-COST-DETAIL-LINE
005050         AFTER ADVANCING 1.
005060     ADD      1 TO WS-LINE-COUNT.
005070*
005080     MOVE     "LOST PRODUCTIVITY FOR INDEX CASE" TO WS-TBCD-LABEL.
005090     MOVE     WS-TB-PROD-14D TO WS-TBCD-VAL-14D.
005100     MOVE     WS-TB-PROD-5D  TO WS-TBCD-VAL-5D.
005110     WRITE    TB-PRINT-RECORD FROM WS-TB-COST-DETAIL-LINE
005120         AFTER ADVANCING 1.
005130     ADD      1 TO WS-LINE-COUNT.
005140*
005150     MOVE     "COST OF SECONDARY INFECTIONS" TO WS-TBCD-LABEL.
005160     MOVE     WS-TB-SECOND-14D TO WS-TBCD-VAL-14D.
005170     MOVE     WS-TB-SECOND-5D  TO WS-TBCD-VAL-5D.
005180     WRITE    TB-PRINT-RECORD FROM WS-TB-COST-DETAIL-LINE
005190         AFTER ADVANCING 1.
005200     ADD      1 TO WS-LINE-COUNT.
005210*
005220     MOVE     "TOTAL COST" TO WS-TBCD-LABEL.
005230     MOVE     WS-TB-TOTAL-14D TO WS-TBCD-VAL-14D.
005240     MOVE     WS-TB-TOTAL-5D  TO WS-TBCD-VAL-5D.
005250     WRITE    TB-PRINT-RECORD FROM WS-TB-COST-DETAIL-LINE
005260         AFTER ADVANCING 1.
005270     ADD      1 TO WS-LINE-COUNT.
005280 1920-EXIT.
005290     EXIT.
005300*
005310 1890-NEW-PAGE-CHECK.
005320*****************************
005330     IF       WS-LINE-COUNT NOT < WS-LINES-PER-PAGE
005340              PERFORM 1895-PRINT-PAGE-HEADING THRU 1895-EXIT
005350     END-IF.
005360 1890-EXIT.
005370     EXIT.
005380*
005390 1895-PRINT-PAGE-HEADING.
005400*****************************
005410*    Y2K REVIEW, 14/03/99 - ACCEPT FROM DATE STILL ONLY GIVES
005420*    A 2-DIGIT YEAR.  WINDOW IT SO THE HEADING READS CORRECTLY
005430*    INTO THE NEXT CENTURY - THIS JOB WAS NOT WRITTEN WITH A
005440*    PLANNED RETIREMENT DATE.
005450     IF       WS-RD-YY < 50
005460              MOVE 20 TO WS-RD-CENTURY
005470     ELSE
005480              MOVE 19 TO WS-RD-CENTURY
005490     END-IF.
005500     MOVE     WS-RD-YY TO WS-RD-YY-OUT.
005510     MOVE     WS-RD-MM TO WS-RD-MM-OUT.
005520     MOVE     WS-RD-DD TO WS-RD-DD-OUT.
005530     ADD      1 TO WS-PAGE-COUNT.
005540     MOVE     WS-RD-PRINTABLE TO WS-TBH-DATE.
005550     MOVE     WS-PAGE-COUNT TO WS-TBH-PAGE.
005560     WRITE    TB-PRINT-RECORD FROM WS-TB-HEAD-LINE-1
005570         AFTER ADVANCING PAGE.
005580     WRITE    TB-PRINT-RECORD FROM WS-TB-HEAD-LINE-2
005590         AFTER ADVANCING 2.
005600     MOVE     3 TO WS-LINE-COUNT.
005610 1895-EXIT.
005620     EXIT.
005630*
005640 1950-READ-TBPARM.
005650*****************************
005660     READ     TBPARM-FILE
005670         AT END
005680              MOVE "Y" TO WS-TBPARM-EOF-SW
005690         NOT AT END
005700              IF NOT TBPARM-OK
005710                   DISPLAY PH001 TBPARM-STATUS UPON CONSOLE
005720              END-IF
005730     END-READ.
005740 1950-EXIT.
005750     EXIT.
005760*
005770 8000-PRINT-GRAND-TOTALS.
005780*****************************
005790     MOVE     WS-TB-GRAND-TOTAL-14D TO WS-TBG-VAL-14D.
005800     MOVE     WS-TB-GRAND-TOTAL-5D  TO WS-TBG-VAL-5D.
005810     WRITE    TB-PRINT-RECORD FROM WS-TB-GRAND-LINE
005820         AFTER ADVANCING 2.
005830     MOVE     WS-TB-SCENARIO-COUNT TO WS-TBC-COUNT.
005840     WRITE    TB-PRINT-RECORD FROM WS-TB-COUNT-LINE
005850         AFTER ADVANCING 1.
005860 8000-EXIT.
005870     EXIT.
005880*
005890 9000-CLOSE-DOWN.
005900*****************************
005910     CLOSE    TBPARM-FILE.
005920     CLOSE    TBRES-FILE.
005930     CLOSE    TBPRINT-FILE.
005940 9000-EXIT.
005950     EXIT.
