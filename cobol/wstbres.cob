000100*****************************************************
000110*                                                    *
000120*      RECORD DEFINITION FOR TB ISOLATION RESULT      *
000130*               FILE  (WSTBRES)                       *
000140*        ONE RECORD WRITTEN PER SCENARIO PROCESSED     *
000150*                                                     *
000160*****************************************************
000170*  FILE SIZE 128 BYTES, FIXED, UNBLOCKED.
000180*
000190* 03/14/84 DKM - CREATED.
000200* 11/09/86 DKM - MATCHED TO WSTBPARM CHANGE FOR LIFETIME
000210*                PROGRESSION FACTOR, NO FIELDS ADDED HERE.
000220* 19/07/94 TLH - REQ 4471, COLUMN DESCRIPTIONS UPDATED TO
000230*                MATCH NEW 5-DAY VS 14-DAY REPORT LAYOUT.
000240* 14/03/99 TLH - Y2K REVIEW - NO DATE FIELDS HELD ON THIS
000250*                RECORD, NO CHANGE REQUIRED.
000260* 08/11/02 RBH - REQ 5602, FILLER EXPANSION ADDED IN CASE
000270*                A THIRD POLICY LENGTH IS EVER REQUESTED.
000280*
000290    01  TB-RESULT-RECORD.
000300        05  TBR-SCENARIO-ID          PIC X(8).
000310*                                       ECHOED FROM TB-PARAMETER.
000320*
000330*----  NUMBER OF SECONDARY INFECTIONS  (EXPECTED COUNTS) ------
000340        05  TBR-LATENT-14D           PIC S9(5)V99.
000350        05  TBR-LATENT-5D            PIC S9(5)V99.
000360        05  TBR-ACTIVE-14D           PIC S9(5)V99.
000370        05  TBR-ACTIVE-5D            PIC S9(5)V99.
000380*
000390*----  COSTS  --------------------------------------------------
000400        05  TBR-DIRECT-14D           PIC S9(9)V99.
000410        05  TBR-DIRECT-5D            PIC S9(9)V99.
000420        05  TBR-PROD-14D             PIC S9(9)V99.
000430        05  TBR-PROD-5D              PIC S9(9)V99.
000440        05  TBR-SECOND-14D           PIC S9(9)V99.
000450        05  TBR-SECOND-5D            PIC S9(9)V99.
000460        05  TBR-TOTAL-14D            PIC S9(9)V99.
000470        05  TBR-TOTAL-5D             PIC S9(9)V99.
000480        05  FILLER                   PIC X(4).
000490*                                       EXPANSION.
000500*
