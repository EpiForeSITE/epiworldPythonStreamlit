000100*****************************************************
000110*                                                    *
000120*    RECORD DEFINITION FOR MEASLES OUTBREAK PARAMETER *
000130*               FILE  (WSMSPARM)                      *
000140*      ONE RECORD PER COMMUNITY OUTBREAK SCENARIO      *
000150*                                                     *
000160*****************************************************
000170*  FILE SIZE 60 BYTES, FIXED, UNBLOCKED.
000180*
000190* 03/14/84 DKM - CREATED FOR THE TB/MEASLES COSTING JOB.
000200* 22/02/91 PWL - CONFIRMED FIELD WIDTHS AGAINST EPI FORM
000210*                EPI-81, NO CHANGE.
000220* 19/07/94 TLH - REQ 4471, MS-MISSED-RATIO ADDED, DEFAULT
000230*                WHEN BLANK IS 1.0 (SEE PHMSCALC).
000240* 14/03/99 TLH - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
000250*                THIS COPYBOOK, NO CHANGE REQUIRED.
000260* 08/11/02 RBH - REQ 5603, MS-QUARANTINE-DAYS CONFIRMED AS
000270*                AN INTEGER FIELD, DEFAULT 021 WHEN BLANK.
000280*
000290    01  MEASLES-PARAMETER-RECORD.
000300        05  MS-SCENARIO-ID           PIC X(8).
000310*                                       EPI SCENARIO CODE.
000320        05  MS-COST-HOSP             PIC 9(7)V99.
000330*                                       COST OF ONE HOSPITALIZATION.
000340        05  MS-PROP-HOSP             PIC 9V9999.
000350*                                       PROPORTION OF CASES HOSP'D.
000360        05  MS-MISSED-RATIO          PIC 9V9999.
000370*                                       PROPORTION OF QUARANTINE
000380*                                       DAYS THAT ARE MISSED WORK-
000390*                                       DAYS.  BLANK DEFAULTS 1.0000.
000400        05  MS-WAGE-WORKER           PIC 9(3)V99.
000410*                                       HOURLY WAGE OF WORKER.
000420        05  MS-WAGE-TRACER           PIC 9(3)V99.
000430*                                       HOURLY WAGE OF CONTACT TRACER.
000440        05  MS-HRS-TRACING           PIC 9(3)V99.
000450*                                       HOURS OF TRACING PER CONTACT.
000460        05  MS-CONTACTS              PIC 9(3)V99.
000470*                                       CONTACTS PER CASE.
000480        05  MS-VACC-RATE             PIC 9V9999.
000490*                                       COMMUNITY VACCINATION RATE.
000500        05  MS-QUARANTINE-DAYS       PIC 9(3).
000510*                                       QUARANTINE LENGTH, DAYS.
000520*                                       BLANK DEFAULTS TO 021.
000530        05  FILLER                   PIC X(5).
000540*                                       EXPANSION.
000550*
